000100*****************************************************                     
000200*                                                   *                     
000300*  File Control For Vacation Request File          *                      
000400*     Line sequential, records read in arrival     *                      
000500*     order - no key, no index.                    *                      
000600*****************************************************                     
000700*                                                                         
000800* 10/02/26 vbc - Created.                                         VBC0226 
000900*                                                                         
001000     SELECT VAC-REQUEST-FILE                                              
001100         ASSIGN TO VACREQ                                                 
001200         ORGANIZATION IS LINE SEQUENTIAL                                  
001300         STATUS IS PY-VREQ-STATUS.                                        
001400*                                                                         
