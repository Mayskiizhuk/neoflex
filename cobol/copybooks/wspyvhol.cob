000100*****************************************************                     
000200*                                                   *                     
000300*  Working Storage For Non-Working Holiday Table   *                      
000400*     Fixed federal holidays, month/day only,      *                      
000500*     year is not tested - 14 entries.             *                      
000600*****************************************************                     
000700*  New Year / Christmas block 01-01 thru 01-08,                           
000800*   then 02-23, 03-08, 05-01, 05-09, 06-12, 11-04.                        
000900*                                                                         
001000* 10/02/26 vbc - Created.                                         VBC0226 
001100*                                                                         
001150*  No filler - the REDEFINES below must match the                         
001160*  literal width exactly, 14 entries at 4 bytes each.                     
001200 01  WS-Holiday-Literal           pic x(56) value                         
001300      "01010102010301040105010601070108022303080501050906121104".         
001400 01  WS-Holiday-Table redefines WS-Holiday-Literal.                       
001500     03  WS-Holiday-Entry             occurs 14.                          
001600         05  WS-Holiday-Month     pic 99.                                 
001700         05  WS-Holiday-Day       pic 99.                                 
001800*                                                                         
001900 01  WS-Holiday-Work.                                                     
002000     03  WS-Holiday-Idx            binary-char unsigned.                  
002100     03  WS-Holiday-Found          pic x         value "N".               
002200         88  Holiday-Is-Found                    value "Y".               
002300     03  filler                    pic x(5).                              
002400*                                                                         
