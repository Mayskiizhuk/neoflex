000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definition For Vacation Result File      *                      
000400*     Written once per request, same sequence      *                      
000500*****************************************************                     
000600*  File size 103 bytes - fixed by the feeder        *                     
000700*   interface, do not add filler.                  *                      
000800*                                                                         
000900* 10/02/26 vbc - Created.                                         VBC0226 
001000*                                                                         
001100 FD  VAC-RESULT-FILE.                                                     
001200*                                                                         
001300 01  PY-Vac-Result-Record.                                                
001400     03  Res-Id                pic x(6).                                  
001500*                                  Res-Status = OK or ER.                 
001600     03  Res-Status            pic xx.                                    
001700     03  Res-Pay-Amount        pic 9(15).                                 
001800     03  Res-Message           pic x(80).                                 
001900*                                                                         
