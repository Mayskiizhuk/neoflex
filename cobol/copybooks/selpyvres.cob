000100*****************************************************                     
000200*                                                   *                     
000300*  File Control For Vacation Result File           *                      
000400*     Line sequential, one result per request,     *                      
000500*     written in the same order as read.           *                      
000600*****************************************************                     
000700*                                                                         
000800* 10/02/26 vbc - Created.                                         VBC0226 
000900*                                                                         
001000     SELECT VAC-RESULT-FILE                                               
001100         ASSIGN TO VACRES                                                 
001200         ORGANIZATION IS LINE SEQUENTIAL                                  
001300         STATUS IS PY-VRES-STATUS.                                        
001400*                                                                         
