000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definition For Vacation Request File     *                      
000400*     Arrival order - no key                       *                      
000500*****************************************************                     
000600*  File size 40 bytes - fixed by the feeder         *                     
000700*   interface, do not add filler, spare capacity   *                      
000800*   belongs in MESSAGE on the result side only.    *                      
000900*                                                                         
001000* 10/02/26 vbc - Created.                                         VBC0226 
001100*                                                                         
001200 FD  VAC-REQUEST-FILE.                                                    
001300*                                                                         
001400 01  PY-Vac-Request-Record.                                               
001500     03  Req-Id                pic x(6).                                  
001600     03  Req-Avg-Salary        pic 9(15).                                 
001700     03  Req-Num-Days          pic 9(3).                                  
001800     03  Req-Start-Date        pic x(8).                                  
001900     03  Req-End-Date          pic x(8).                                  
002000*                                                                         
