000100*****************************************************                     
000200*                                                   *                     
000300*  Working Storage For Vacation Pay Constants      *                      
000400*     Average month, salary & day limits           *                      
000500*****************************************************                     
000600*                                                                         
000700* 10/02/26 vbc - Created.                                         VBC0226 
000800*                                                                         
000900 01  WS-Vac-Constants.                                                    
001000     03  WS-Avg-Days-Month     pic 99v9      comp-3                       
001100                                value 29.3.                               
001200     03  WS-Min-Salary         pic 9(15)     comp-3                       
001300                                value 100.                                
001400     03  WS-Max-Salary         pic 9(15)     comp-3                       
001500                                value 100000000000000.                    
001600     03  WS-Min-Days           pic 999       comp-3                       
001700                                value 1.                                  
001800     03  WS-Max-Days           pic 999       comp-3                       
001900                                value 366.                                
002000     03  filler                pic x(6).                                  
002100*                                                                         
