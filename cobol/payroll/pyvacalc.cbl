000100****************************************************************          
000200*                                                               *         
000300*                  Vacation Pay Calculation                     *         
000400*                                                               *         
000500*            Batch - request in, result & report out            *         
000600*                                                               *         
000700****************************************************************          
000800*                                                                         
000900 IDENTIFICATION          DIVISION.                                        
001000*================================                                         
001100*                                                                         
001200 PROGRAM-ID.              PYVACALC.                                       
001300*                        (to be renamed PYnnn when slotted                
001400*                         into the main payroll run numbering)            
001500 AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.                     
001600 INSTALLATION.            APPLEWOOD COMPUTERS.                            
001700 DATE-WRITTEN.            14/03/87.                                       
001800 DATE-COMPILED.                                                           
001900 SECURITY.                COPYRIGHT (C) 1987-2026 AND LATER,              
002000                          VINCENT BRYAN COEN.  DISTRIBUTED                
002100                          UNDER THE GNU GENERAL PUBLIC                    
002200                          LICENSE.  SEE THE FILE COPYING                  
002300                          FOR DETAILS.                                    
002400*                                                                         
002500*    Remarks.          Computes vacation pay for hourly and               
002600*                      salaried staff under the 29.3-day                  
002700*                      average month convention, either from              
002800*                      a supplied day count or from an                    
002900*                      inclusive start/end date, excluding                
003000*                      the fixed table of company holidays.               
003100*                                                                         
003200*                      Reads VACREQ in arrival order, writes              
003300*                      one VACRES record per request and a                
003400*                      run summary to SYSOUT.  No master file             
003500*                      is read - this is a stand-alone pay                
003600*                      calculation utility, not a PY0nn update.           
003700*                                                                         
003800*    Version.          See Prog-Name in WS.                               
003900*                                                                         
004000*    Called Modules.   None.                                              
004100*                                                                         
004200*    Functions Used.   None - see PY612 note below, no                    
004300*                      intrinsic FUNCTIONs are used in this               
004400*                      program, all date work is done by                  
004500*                      hand so it behaves the same on every               
004600*                      release of the compiler.                           
004700*                                                                         
004800*    Files used.                                                          
004900*                      VACREQ.  Vacation pay requests - in.               
005000*                      VACRES.  Vacation pay results - out.               
005100*                                                                         
005200*    Error messages used.                                                 
005300*                      PY601 thru PY610, see Error-Messages.              
005400*                                                                         
005500* Changes:                                                                
005600* 14/03/87 vbc - 1.0.00 Created for the Spring payroll run,               
005700*                       replaces the clerks' ready-reckoner.              
005800* 02/09/87 pjw -    .01 Salary upper limit raised on request              
005900*                       of Accounts (ticket AC-114).                      
006000* 19/01/91 vbc -    .02 Holiday table amended - 1991 closure              
006100*                       dates added per Personnel memo.                   
006200* 11/11/93 mcd -    .03 Ceiling rounding corrected - was                  
006300*                       truncating one kopeck short on exact              
006400*                       boundaries (fault report F-0233).                 
006500* 06/06/98 vbc - 1.1.00 Y2K remediation - CCYY carried in the             
006600*                       date fields throughout, two-digit                 
006700*                       year windowing removed (ticket                    
006800*                       Y2K-041).                                         
006900* 14/01/99 pjw -    .01 Confirmed clean after Y2K test pack               
007000*                       run over the 1999/2000 boundary.                  
007100* 23/03/04 vbc -    .02 Leap year test corrected for the                  
007200*                       century rule (2000 was not a trap                 
007300*                       but nobody had checked 2100 either).              
007400* 17/08/09 mcd -    .03 VACRES message field widened, some                
007500*                       diagnostics were being truncated.                 
007600* 21/02/13 vbc - 1.2.00 Ported to GnuCOBOL, comp-3 packing                
007700*                       retained for internal amounts only.               
007800* 09/09/17 jrh -    .01 Control totals added at end of run                
007900*                       per Audit request (ticket AU-0087).               
008000* 16/04/24 vbc          Copyright notice update superseding               
008100*                       all previous notices.                             
008200* 20/09/25 vbc - 1.3.00 Version update and builds reset to                
008300*                       track ACAS Nightly 3.3.                           
008400* 10/02/26 vbc -    .01 Re-cast as a stand-alone kopeck batch     VBC0226 
008500*                       job, clear of the employee master,                
008600*                       for the overseas payroll bureau                   
008700*                       contract.                                         
008800*                                                                         
008900****************************************************************          
009000* Copyright Notice.                                                       
009100* ****************                                                        
009200*                                                                         
009300* This notice supersedes all prior copyright notices & was                
009400* updated 2024-04-16.                                                     
009500*                                                                         
009600* This program is part of the Applewood Computers Accounting              
009700* System and is Copyright (c) Vincent B Coen, 1987-2026 and               
009800* later.                                                                  
009900*                                                                         
010000* This program is free software; you can redistribute it                  
010100* and/or modify it under the terms of the GNU General Public              
010200* License as published by the Free Software Foundation;                   
010300* version 3 and later, as revised for personal usage only and             
010400* that includes use within a business but excludes                        
010500* repackaging or sale, rental or hire in any way.                         
010600*                                                                         
010700* This program is distributed in the hope that it will be                 
010800* useful, but WITHOUT ANY WARRANTY; without even the implied              
010900* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
011000* PURPOSE.  See the GNU General Public License for details.               
011100*                                                                         
011200****************************************************************          
011300*                                                                         
011400 ENVIRONMENT             DIVISION.                                        
011500*================================                                         
011600*                                                                         
011700 CONFIGURATION           SECTION.                                         
011800*-----------------------                                                  
011900 SOURCE-COMPUTER.        GNUCOBOL.                                        
012000 OBJECT-COMPUTER.        GNUCOBOL.                                        
012100 SPECIAL-NAMES.                                                           
012200     C01 IS TOP-OF-FORM                                                   
012300     CLASS VAC-NUMERIC-CLASS IS "0" THRU "9"                              
012400     UPSI-0 IS WS-UPSI-TEST-SW.                                           
012500*                                                                         
012600 INPUT-OUTPUT             SECTION.                                        
012700*-------------------------------                                          
012800 FILE-CONTROL.                                                            
012900     COPY "selpyvreq.cob".                                                
013000     COPY "selpyvres.cob".                                                
013100*                                                                         
013200 DATA                    DIVISION.                                        
013300*================================                                         
013400*                                                                         
013500 FILE                    SECTION.                                         
013600*-------------------------------                                          
013700     COPY "fdpyvreq.cob".                                                 
013800     COPY "fdpyvres.cob".                                                 
013900*                                                                         
014000 WORKING-STORAGE         SECTION.                                         
014100*-------------------------------                                          
014200 77  Prog-Name            pic x(17) value                                 
014300         "PYVACALC (1.3.00)".                                             
014400*                                                                         
014500     COPY "wspyvcon.cob".                                                 
014600     COPY "wspyvhol.cob".                                                 
014700*                                                                         
014800 01  WS-Prog-Data.                                                        
014900     03  PY-VReq-Status        pic xx        value "00".                  
015000     03  PY-VRes-Status        pic xx        value "00".                  
015100     03  WS-Rec-Cnt            binary-long unsigned value zero.           
015200     03  WS-OK-Cnt             binary-long unsigned value zero.           
015300     03  WS-ER-Cnt             binary-long unsigned value zero.           
015400     03  WS-Total-Pay          pic 9(17)     comp-3                       
015500                                value zero.                               
015600     03  filler                pic x(4).                                  
015700*                                                                         
015800 01  WS-Vac-Switches.                                                     
015900     03  WS-Vac-Error-Sw       pic x         value "N".                   
016000         88  Vac-Error-Found                 value "Y".                   
016100     03  WS-Use-Days-Sw        pic x         value "N".                   
016200         88  Use-Days                        value "Y".                   
016300     03  WS-Use-Dates-Sw       pic x         value "N".                   
016400         88  Use-Dates                       value "Y".                   
016500     03  WS-Cal-Valid-Sw       pic x         value "Y".                   
016600         88  Cal-Date-Valid                  value "Y".                   
016700     03  filler                pic x(4).                                  
016800*                                                                         
016900 01  WS-Vac-Result-Work.                                                  
017000     03  WS-Vac-Pay            pic 9(15)     comp-3                       
017100                                value zero.                               
017200     03  WS-Vac-Message        pic x(80)     value spaces.                
017300     03  filler                pic x(4).                                  
017400*                                                                         
017500 01  WS-Calc-Fields.                                                      
017600     03  WS-Salary-Num         pic 9(15)     comp-3.                      
017700     03  WS-Days-Num           pic 9(3)      comp-3.                      
017800     03  WS-Raw-Pay            pic 9(15)v9(6) comp-3.                     
017900     03  WS-Pay-Integer        pic 9(15)     comp-3.                      
018000     03  WS-Pay-Remainder      pic v9(6)     comp-3.                      
018100     03  filler                pic x(4).                                  
018200*                                                                         
018300 01  WS-Salary-Edit            pic Z(14)9.                                
018400 01  WS-Days-Edit              pic ZZ9.                                   
018500*                                                                         
018600 01  WS-Start-Date-Area.                                                  
018700     03  WS-Start-Date-Alpha   pic x(8).                                  
018800     03  WS-Start-Date-Group redefines                                    
018900                               WS-Start-Date-Alpha.                       
019000         05  WS-Start-DD       pic 99.                                    
019100         05  WS-Start-MM       pic 99.                                    
019200         05  WS-Start-CCYY     pic 9(4).                                  
019300     03  WS-Start-Date9 redefines                                         
019400                               WS-Start-Date-Alpha  pic 9(8).             
019450     03  filler                pic x(4).                                  
019500*                                                                         
019600 01  WS-End-Date-Area.                                                    
019700     03  WS-End-Date-Alpha     pic x(8).                                  
019800     03  WS-End-Date-Group redefines                                      
019900                               WS-End-Date-Alpha.                         
020000         05  WS-End-DD         pic 99.                                    
020100         05  WS-End-MM         pic 99.                                    
020200         05  WS-End-CCYY       pic 9(4).                                  
020300     03  WS-End-Date9 redefines                                           
020400                               WS-End-Date-Alpha    pic 9(8).             
020450     03  filler                pic x(4).                                  
020500*                                                                         
020600 01  WS-Calendar-Check.                                                   
020700     03  WS-Cal-Check-Year     binary-long unsigned.                      
020800     03  WS-Cal-Check-Month    binary-char unsigned.                      
020900     03  WS-Cal-Check-Day      binary-char unsigned.                      
021000     03  filler                pic x(4).                                  
021100*                                                                         
021200 01  WS-Work-Date-Area.                                                   
021300     03  WS-Work-Year          binary-long unsigned.                      
021400     03  WS-Work-Month         binary-char unsigned.                      
021500     03  WS-Work-Day           binary-char unsigned.                      
021600     03  filler                pic x(4).                                  
021700*                                                                         
021800 01  WS-Date-Convert-Fields.                                              
021900     03  WS-Conv-Year          binary-long unsigned.                      
022000     03  WS-Conv-Month         binary-char unsigned.                      
022100     03  WS-Conv-Day           binary-char unsigned.                      
022200     03  WS-Conv-Absolute      binary-long unsigned.                      
022300     03  WS-Year-M1            binary-long unsigned.                      
022400     03  WS-Leap4-Cnt          binary-long unsigned.                      
022500     03  WS-Leap100-Cnt        binary-long unsigned.                      
022600     03  WS-Leap400-Cnt        binary-long unsigned.                      
022700     03  filler                pic x(4).                                  
022800*                                                                         
022900 01  WS-Leap-Test-Fields.                                                 
023000     03  WS-Leap-Test-Year     binary-long unsigned.                      
023100     03  WS-Leap-Flag          pic x         value "N".                   
023200     03  WS-Div-Temp           binary-long unsigned.                      
023300     03  WS-Leap4-Rem          binary-short unsigned.                     
023400     03  WS-Leap100-Rem        binary-short unsigned.                     
023500     03  WS-Leap400-Rem        binary-short unsigned.                     
023600     03  filler                pic x(4).                                  
023700*                                                                         
023750*  Literal tables below are not padded with filler - the                  
023760*  REDEFINES must match the literal width exactly.                        
023800 01  WS-Dim-Literal             pic x(24) value                           
023900         "312831303130313130313031".                                      
024000 01  WS-Dim-Table redefines WS-Dim-Literal.                               
024100     03  WS-Dim-Entry              occurs 12 pic 99.                      
024200 01  WS-Cum-Literal             pic x(36) value                           
024300         "000031059090120151181212243273304334".                          
024400 01  WS-Cum-Table redefines WS-Cum-Literal.                               
024500     03  WS-Cum-Entry              occurs 12 pic 999.                     
024600 01  WS-Month-Max              binary-char unsigned.                      
024700*                                                                         
024800 01  WS-Period-Fields.                                                    
024900     03  WS-Start-Absolute     binary-long unsigned.                      
025000     03  WS-End-Absolute       binary-long unsigned.                      
025100     03  WS-Total-Days         binary-long unsigned.                      
025200     03  WS-Day-Loop-Idx       binary-long unsigned.                      
025300     03  WS-Holiday-Count      binary-long unsigned.                      
025400     03  WS-Paid-Days          binary-long unsigned.                      
025500     03  filler                pic x(4).                                  
025600*                                                                         
025700 01  Error-Messages.                                                      
025800     03  PY601  pic x(50) value                                           
025900         "PY601 REQUIRED PARAMETER AVERAGESALARY MISSING".                
026000     03  PY602  pic x(50) value                                           
026100         "PY602 AVERAGESALARY MUST BE AN INTEGER (KOPECKS)".              
026200     03  PY603  pic x(43) value                                           
026300         "PY603 AVERAGESALARY OUT OF RANGE, SUPPLIED ".                   
026400     03  PY604  pic x(55) value                                           
026500         "PY604 SPECIFY NUMBEROFDAYS OR BOTH DATES, NOT BOTH".            
026600     03  PY605  pic x(50) value                                           
026700         "PY605 MUST SPECIFY NUMBEROFDAYS OR BOTH DATES".                 
026800     03  PY606  pic x(40) value                                           
026900         "PY606 NUMBEROFDAYS MUST BE AN INTEGER".                         
027000     03  PY607  pic x(42) value                                           
027100         "PY607 NUMBEROFDAYS OUT OF RANGE, SUPPLIED ".                    
027200     03  PY608  pic x(55) value                                           
027300         "PY608 STARTDATE INVALID - EXPECTED FORMAT DDMMYYYY".            
027400     03  PY609  pic x(55) value                                           
027500         "PY609 ENDDATE INVALID - EXPECTED FORMAT DDMMYYYY".              
027600     03  PY610  pic x(50) value                                           
027700         "PY610 PERIOD INVALID - STARTDATE/ENDDATE/LENGTH".               
027750     03  filler                pic x(8).                                  
027800*                                                                         
027900 01  WS-Report-Fields.                                                    
028000     03  WS-Rpt-Read           pic Z(8)9.                                 
028100     03  WS-Rpt-OK             pic Z(8)9.                                 
028200     03  WS-Rpt-ER             pic Z(8)9.                                 
028300     03  WS-Rpt-Pay            pic Z(17)9.                                
028400     03  filler                pic x(4).                                  
028500*                                                                         
028600 PROCEDURE               DIVISION.                                        
028700*================================                                         
028800*                                                                         
028900 AA000-Main               SECTION.                                        
029000*********************************                                         
029100*                                                                         
029200     PERFORM  AA010-Open-Files     THRU AA010-Exit.                       
029300     PERFORM  AA050-Process-Requests                                      
029400                                    THRU AA050-Exit.                      
029500     PERFORM  ZZ800-Print-Totals   THRU ZZ800-Exit.                       
029600     PERFORM  ZZ900-Close-Files    THRU ZZ900-Exit.                       
029700     STOP     RUN.                                                        
029800 AA000-Exit.  EXIT.                                                       
029900*                                                                         
030000 AA010-Open-Files         SECTION.                                        
030100*********************************                                         
030200*                                                                         
030300     OPEN     INPUT  VAC-REQUEST-FILE.                                    
030400     IF       PY-VReq-Status NOT = "00"                                   
030500              DISPLAY "PY611 CANNOT OPEN VACREQ - STATUS = "              
030600                      PY-VReq-Status                                      
030700              STOP RUN.                                                   
030800     OPEN     OUTPUT VAC-RESULT-FILE.                                     
030900     IF       PY-VRes-Status NOT = "00"                                   
031000              DISPLAY "PY612 CANNOT OPEN VACRES - STATUS = "              
031100                      PY-VRes-Status                                      
031200              CLOSE VAC-REQUEST-FILE                                      
031300              STOP RUN.                                                   
031400 AA010-Exit.  EXIT.                                                       
031500*                                                                         
031600 AA050-Process-Requests   SECTION.                                        
031700*********************************                                         
031800*                                                                         
031900     PERFORM  AA060-Read-Request   THRU AA060-Exit                        
032000              UNTIL    PY-VReq-Status = "10".                             
032100 AA050-Exit.  EXIT.                                                       
032200*                                                                         
032300 AA060-Read-Request       SECTION.                                        
032400*********************************                                         
032500*                                                                         
032600     READ     VAC-REQUEST-FILE                                            
032700              AT END                                                      
032800                       MOVE  "10" TO PY-VReq-Status                       
032900                       GO TO AA060-Exit.                                  
033000     ADD      1 TO WS-Rec-Cnt.                                            
033100     MOVE     SPACES TO WS-Vac-Message.                                   
033200     MOVE     "N"     TO WS-Vac-Error-Sw.                                 
033300     PERFORM  BB000-Validate-Request                                      
033400                                    THRU BB000-Exit.                      
033500     IF       Vac-Error-Found                                             
033600              PERFORM DD100-Write-Error-Result                            
033700                                    THRU DD100-Exit                       
033800     ELSE                                                                 
033900              PERFORM CC000-Calculate-Pay                                 
034000                                    THRU CC000-Exit                       
034100              PERFORM DD200-Write-OK-Result                               
034200                                    THRU DD200-Exit.                      
034300 AA060-Exit.  EXIT.                                                       
034400*                                                                         
034500 BB000-Validate-Request   SECTION.                                        
034600*********************************                                         
034700*  Request orchestration - validator precedence matches the               
034800*  diagnostic numbering in the requirements note exactly.                 
034900*                                                                         
035000     PERFORM  BB100-Validate-Salary                                       
035100                                    THRU BB100-Exit.                      
035200     IF       Vac-Error-Found                                             
035300              GO TO BB000-Exit.                                           
035400     PERFORM  BB200-Validate-Mode  THRU BB200-Exit.                       
035500     IF       Vac-Error-Found                                             
035600              GO TO BB000-Exit.                                           
035700     IF       Use-Days                                                    
035800              PERFORM BB300-Validate-Days                                 
035900                                    THRU BB300-Exit                       
036000     ELSE                                                                 
036100              PERFORM BB400-Validate-Dates                                
036200                                    THRU BB400-Exit.                      
036300 BB000-Exit.  EXIT.                                                       
036400*                                                                         
036500 BB100-Validate-Salary    SECTION.                                        
036600*********************************                                         
036700*                                                                         
036800     IF       Req-Avg-Salary = SPACES                                     
036900              MOVE PY601 TO WS-Vac-Message                                
037000              MOVE "Y"   TO WS-Vac-Error-Sw                               
037100              GO TO BB100-Exit.                                           
037200     IF       Req-Avg-Salary NOT NUMERIC                                  
037300              MOVE PY602 TO WS-Vac-Message                                
037400              MOVE "Y"   TO WS-Vac-Error-Sw                               
037500              GO TO BB100-Exit.                                           
037600     MOVE     Req-Avg-Salary TO WS-Salary-Num.                            
037700     IF       WS-Salary-Num < WS-Min-Salary OR                            
037800              WS-Salary-Num > WS-Max-Salary                               
037900              MOVE Req-Avg-Salary TO WS-Salary-Edit                       
038000              STRING PY603        DELIMITED BY SIZE                       
038100                     WS-Salary-Edit DELIMITED BY SIZE                     
038200                     INTO WS-Vac-Message                                  
038300              MOVE "Y" TO WS-Vac-Error-Sw.                                
038400 BB100-Exit.  EXIT.                                                       
038500*                                                                         
038600 BB200-Validate-Mode      SECTION.                                        
038700*********************************                                         
038800*                                                                         
038900     MOVE     "N" TO WS-Use-Days-Sw.                                      
039000     MOVE     "N" TO WS-Use-Dates-Sw.                                     
039100     IF       Req-Num-Days NOT = ZERO                                     
039200              MOVE "Y" TO WS-Use-Days-Sw.                                 
039300     IF       Req-Start-Date NOT = SPACES AND                             
039400              Req-End-Date   NOT = SPACES                                 
039500              MOVE "Y" TO WS-Use-Dates-Sw.                                
039600     IF       Use-Days AND Use-Dates                                      
039700              MOVE PY604 TO WS-Vac-Message                                
039800              MOVE "Y"   TO WS-Vac-Error-Sw                               
039900              GO TO BB200-Exit.                                           
040000     IF       (NOT Use-Days) AND (NOT Use-Dates)                          
040100              MOVE PY605 TO WS-Vac-Message                                
040200              MOVE "Y"   TO WS-Vac-Error-Sw.                              
040300 BB200-Exit.  EXIT.                                                       
040400*                                                                         
040500 BB300-Validate-Days      SECTION.                                        
040600*********************************                                         
040700*                                                                         
040800     IF       Req-Num-Days NOT NUMERIC                                    
040900              MOVE PY606 TO WS-Vac-Message                                
041000              MOVE "Y"   TO WS-Vac-Error-Sw                               
041100              GO TO BB300-Exit.                                           
041200     MOVE     Req-Num-Days TO WS-Days-Num.                                
041300     IF       WS-Days-Num < WS-Min-Days OR                                
041400              WS-Days-Num > WS-Max-Days                                   
041500              MOVE Req-Num-Days TO WS-Days-Edit                           
041600              STRING PY607      DELIMITED BY SIZE                         
041700                     WS-Days-Edit DELIMITED BY SIZE                       
041800                     INTO WS-Vac-Message                                  
041900              MOVE "Y" TO WS-Vac-Error-Sw.                                
042000 BB300-Exit.  EXIT.                                                       
042100*                                                                         
042200 BB400-Validate-Dates     SECTION.                                        
042300*********************************                                         
042400*                                                                         
042500     PERFORM  BB410-Validate-Start-Date                                   
042600                                    THRU BB410-Exit.                      
042700     IF       Vac-Error-Found                                             
042800              GO TO BB400-Exit.                                           
042900     PERFORM  BB420-Validate-End-Date                                     
043000                                    THRU BB420-Exit.                      
043100     IF       Vac-Error-Found                                             
043200              GO TO BB400-Exit.                                           
043300     PERFORM  BB450-Validate-Period                                       
043400                                    THRU BB450-Exit.                      
043500 BB400-Exit.  EXIT.                                                       
043600*                                                                         
043700 BB410-Validate-Start-Date SECTION.                                       
043800**********************************                                        
043900*                                                                         
044000     MOVE     Req-Start-Date TO WS-Start-Date-Alpha.                      
044100     IF       WS-Start-Date9 NOT NUMERIC                                  
044200              MOVE PY608 TO WS-Vac-Message                                
044300              MOVE "Y"   TO WS-Vac-Error-Sw                               
044400              GO TO BB410-Exit.                                           
044500     MOVE     WS-Start-CCYY TO WS-Cal-Check-Year.                         
044600     MOVE     WS-Start-MM   TO WS-Cal-Check-Month.                        
044700     MOVE     WS-Start-DD   TO WS-Cal-Check-Day.                          
044800     PERFORM  BB500-Validate-Calendar-Date                                
044900                                    THRU BB500-Exit.                      
045000     IF       NOT Cal-Date-Valid                                          
045100              MOVE PY608 TO WS-Vac-Message                                
045200              MOVE "Y"   TO WS-Vac-Error-Sw                               
045300              GO TO BB410-Exit.                                           
045400     MOVE     WS-Start-CCYY TO WS-Conv-Year.                              
045500     MOVE     WS-Start-MM   TO WS-Conv-Month.                             
045600     MOVE     WS-Start-DD   TO WS-Conv-Day.                               
045700     PERFORM  CC210-Date-To-Absolute                                      
045800                                    THRU CC210-Exit.                      
045900     MOVE     WS-Conv-Absolute TO WS-Start-Absolute.                      
046000 BB410-Exit.  EXIT.                                                       
046100*                                                                         
046200 BB420-Validate-End-Date   SECTION.                                       
046300**********************************                                        
046400*                                                                         
046500     MOVE     Req-End-Date TO WS-End-Date-Alpha.                          
046600     IF       WS-End-Date9 NOT NUMERIC                                    
046700              MOVE PY609 TO WS-Vac-Message                                
046800              MOVE "Y"   TO WS-Vac-Error-Sw                               
046900              GO TO BB420-Exit.                                           
047000     MOVE     WS-End-CCYY TO WS-Cal-Check-Year.                           
047100     MOVE     WS-End-MM   TO WS-Cal-Check-Month.                          
047200     MOVE     WS-End-DD   TO WS-Cal-Check-Day.                            
047300     PERFORM  BB500-Validate-Calendar-Date                                
047400                                    THRU BB500-Exit.                      
047500     IF       NOT Cal-Date-Valid                                          
047600              MOVE PY609 TO WS-Vac-Message                                
047700              MOVE "Y"   TO WS-Vac-Error-Sw                               
047800              GO TO BB420-Exit.                                           
047900     MOVE     WS-End-CCYY TO WS-Conv-Year.                                
048000     MOVE     WS-End-MM   TO WS-Conv-Month.                               
048100     MOVE     WS-End-DD   TO WS-Conv-Day.                                 
048200     PERFORM  CC210-Date-To-Absolute                                      
048300                                    THRU CC210-Exit.                      
048400     MOVE     WS-Conv-Absolute TO WS-End-Absolute.                        
048500 BB420-Exit.  EXIT.                                                       
048600*                                                                         
048700 BB450-Validate-Period    SECTION.                                        
048800*********************************                                         
048900*                                                                         
049000     COMPUTE  WS-Total-Days =                                             
049100              WS-End-Absolute - WS-Start-Absolute + 1.                    
049200     IF       WS-Start-Absolute > WS-End-Absolute OR                      
049300              WS-Total-Days < WS-Min-Days OR                              
049400              WS-Total-Days > WS-Max-Days                                 
049500              MOVE PY610 TO WS-Vac-Message                                
049600              MOVE "Y"   TO WS-Vac-Error-Sw.                              
049700 BB450-Exit.  EXIT.                                                       
049800*                                                                         
049900 BB500-Validate-Calendar-Date SECTION.                                    
050000**************************************                                    
050100*  Hand-rolled Gregorian check - deliberately no intrinsic                
050200*  FUNCTIONs, see header remark.                                          
050300*                                                                         
050400     MOVE     "Y" TO WS-Cal-Valid-Sw.                                     
050500     IF       WS-Cal-Check-Month < 1 OR WS-Cal-Check-Month > 12           
050600              MOVE "N" TO WS-Cal-Valid-Sw                                 
050700              GO TO BB500-Exit.                                           
050800     IF       WS-Cal-Check-Day < 1                                        
050900              MOVE "N" TO WS-Cal-Valid-Sw                                 
051000              GO TO BB500-Exit.                                           
051100     MOVE     WS-Cal-Check-Year TO WS-Leap-Test-Year.                     
051200     PERFORM  CC271-Leap-Test       THRU CC271-Exit.                      
051300     MOVE     WS-Dim-Entry (WS-Cal-Check-Month) TO WS-Month-Max.          
051400     IF       WS-Cal-Check-Month = 2 AND WS-Leap-Flag = "Y"               
051500              ADD 1 TO WS-Month-Max.                                      
051600     IF       WS-Cal-Check-Day > WS-Month-Max                             
051700              MOVE "N" TO WS-Cal-Valid-Sw.                                
051800 BB500-Exit.  EXIT.                                                       
051900*                                                                         
052000 CC000-Calculate-Pay      SECTION.                                        
052100*********************************                                         
052200*                                                                         
052300     IF       Use-Days                                                    
052400              MOVE Req-Num-Days TO WS-Days-Num                            
052500              PERFORM CC100-Calc-Pay-By-Days                              
052600                                    THRU CC100-Exit                       
052700     ELSE                                                                 
052800              PERFORM CC200-Calc-Pay-By-Dates                             
052900                                    THRU CC200-Exit.                      
053000 CC000-Exit.  EXIT.                                                       
053100*                                                                         
053200 CC100-Calc-Pay-By-Days   SECTION.                                        
053300*********************************                                         
053400*                                                                         
053500     MOVE     Req-Avg-Salary TO WS-Salary-Num.                            
053600     COMPUTE  WS-Raw-Pay =                                                
053700              (WS-Salary-Num / WS-Avg-Days-Month) * WS-Days-Num.          
053800     PERFORM  CC150-Apply-Ceiling   THRU CC150-Exit.                      
053900 CC100-Exit.  EXIT.                                                       
054000*                                                                         
054100 CC150-Apply-Ceiling      SECTION.                                        
054200*********************************                                         
054300*  Ceiling is applied once to the final product only - the                
054400*  daily rate itself is kept at full comp-3 precision above.              
054500*                                                                         
054600     MOVE     WS-Raw-Pay TO WS-Pay-Integer.                               
054700     COMPUTE  WS-Pay-Remainder = WS-Raw-Pay - WS-Pay-Integer.             
054800     IF       WS-Pay-Remainder > ZERO                                     
054900              ADD 1 TO WS-Pay-Integer.                                    
055000     MOVE     WS-Pay-Integer TO WS-Vac-Pay.                               
055100 CC150-Exit.  EXIT.                                                       
055200*                                                                         
055300 CC200-Calc-Pay-By-Dates  SECTION.                                        
055400*********************************                                         
055500*                                                                         
055600     PERFORM  CC250-Count-Period-Holidays                                 
055700                                    THRU CC250-Exit.                      
055800     COMPUTE  WS-Paid-Days = WS-Total-Days - WS-Holiday-Count.            
055900     IF       WS-Paid-Days = ZERO                                         
056000              MOVE ZERO TO WS-Vac-Pay                                     
056100              GO TO CC200-Exit.                                           
056200     MOVE     Req-Avg-Salary TO WS-Salary-Num.                            
056300     COMPUTE  WS-Raw-Pay =                                                
056400              (WS-Salary-Num / WS-Avg-Days-Month) * WS-Paid-Days.         
056500     PERFORM  CC150-Apply-Ceiling   THRU CC150-Exit.                      
056600 CC200-Exit.  EXIT.                                                       
056700*                                                                         
056800 CC210-Date-To-Absolute   SECTION.                                        
056900*********************************                                         
057000*  Days since an arbitrary fixed epoch - only differences                 
057100*  between two such numbers are ever used, so the epoch                   
057200*  itself does not matter.                                                
057300*                                                                         
057400     COMPUTE  WS-Year-M1 = WS-Conv-Year - 1.                              
057500     DIVIDE   WS-Year-M1 BY 4   GIVING WS-Leap4-Cnt.                      
057600     DIVIDE   WS-Year-M1 BY 100 GIVING WS-Leap100-Cnt.                    
057700     DIVIDE   WS-Year-M1 BY 400 GIVING WS-Leap400-Cnt.                    
057800     COMPUTE  WS-Conv-Absolute =                                          
057900              WS-Conv-Day + WS-Cum-Entry (WS-Conv-Month)                  
058000              + (365 * WS-Year-M1) + WS-Leap4-Cnt                         
058100              - WS-Leap100-Cnt + WS-Leap400-Cnt.                          
058200     IF       WS-Conv-Month > 2                                           
058300              MOVE WS-Conv-Year TO WS-Leap-Test-Year                      
058400              PERFORM CC271-Leap-Test THRU CC271-Exit                     
058500              IF WS-Leap-Flag = "Y"                                       
058600                 ADD 1 TO WS-Conv-Absolute.                               
058700 CC210-Exit.  EXIT.                                                       
058800*                                                                         
058900 CC250-Count-Period-Holidays SECTION.                                     
059000*************************************                                     
059100*                                                                         
059200     MOVE     WS-Start-CCYY TO WS-Work-Year.                              
059300     MOVE     WS-Start-MM   TO WS-Work-Month.                             
059400     MOVE     WS-Start-DD   TO WS-Work-Day.                               
059500     MOVE     ZERO          TO WS-Holiday-Count.                          
059600     PERFORM  CC255-Count-One-Day THRU CC255-Exit                         
059700              VARYING WS-Day-Loop-Idx FROM 1 BY 1                         
059800              UNTIL WS-Day-Loop-Idx > WS-Total-Days.                      
059900 CC250-Exit.  EXIT.                                                       
060000*                                                                         
060100 CC255-Count-One-Day      SECTION.                                        
060200*********************************                                         
060300*                                                                         
060400     PERFORM  CC260-Test-Holiday    THRU CC260-Exit.                      
060500     IF       Holiday-Is-Found                                            
060600              ADD 1 TO WS-Holiday-Count.                                  
060700     PERFORM  CC270-Increment-Date  THRU CC270-Exit.                      
060800 CC255-Exit.  EXIT.                                                       
060900*                                                                         
061000 CC260-Test-Holiday       SECTION.                                        
061100*********************************                                         
061200*                                                                         
061300     MOVE     "N" TO WS-Holiday-Found.                                    
061400     PERFORM  CC265-Compare-Entry   THRU CC265-Exit                       
061500              VARYING WS-Holiday-Idx FROM 1 BY 1                          
061600              UNTIL WS-Holiday-Idx > 14 OR Holiday-Is-Found.              
061700 CC260-Exit.  EXIT.                                                       
061800*                                                                         
061900 CC265-Compare-Entry      SECTION.                                        
062000*********************************                                         
062100*                                                                         
062200     IF       WS-Holiday-Month (WS-Holiday-Idx) = WS-Work-Month           
062300              AND WS-Holiday-Day (WS-Holiday-Idx) = WS-Work-Day           
062400              MOVE "Y" TO WS-Holiday-Found.                               
062500 CC265-Exit.  EXIT.                                                       
062600*                                                                         
062700 CC270-Increment-Date     SECTION.                                        
062800*********************************                                         
062900*                                                                         
063000     ADD      1 TO WS-Work-Day.                                           
063100     MOVE     WS-Work-Year TO WS-Leap-Test-Year.                          
063200     PERFORM  CC271-Leap-Test       THRU CC271-Exit.                      
063300     MOVE     WS-Dim-Entry (WS-Work-Month) TO WS-Month-Max.               
063400     IF       WS-Work-Month = 2 AND WS-Leap-Flag = "Y"                    
063500              ADD 1 TO WS-Month-Max.                                      
063600     IF       WS-Work-Day > WS-Month-Max                                  
063700              MOVE 1 TO WS-Work-Day                                       
063800              ADD  1 TO WS-Work-Month.                                    
063900     IF       WS-Work-Month > 12                                          
064000              MOVE 1 TO WS-Work-Month                                     
064100              ADD  1 TO WS-Work-Year.                                     
064200 CC270-Exit.  EXIT.                                                       
064300*                                                                         
064400 CC271-Leap-Test          SECTION.                                        
064500*********************************                                         
064600*  Leap(year) = div4 and (not div100 or div400) - classic                 
064700*  century rule, done the long way as FUNCTION is off limits.             
064800*                                                                         
064900     DIVIDE   WS-Leap-Test-Year BY 4                                      
065000                      GIVING WS-Div-Temp REMAINDER WS-Leap4-Rem.          
065100     DIVIDE   WS-Leap-Test-Year BY 100                                    
065200                      GIVING WS-Div-Temp REMAINDER WS-Leap100-Rem.        
065300     DIVIDE   WS-Leap-Test-Year BY 400                                    
065400                      GIVING WS-Div-Temp REMAINDER WS-Leap400-Rem.        
065500     MOVE     "N" TO WS-Leap-Flag.                                        
065600     IF       WS-Leap4-Rem = ZERO AND WS-Leap100-Rem NOT = ZERO           
065700              MOVE "Y" TO WS-Leap-Flag.                                   
065800     IF       WS-Leap400-Rem = ZERO                                       
065900              MOVE "Y" TO WS-Leap-Flag.                                   
066000 CC271-Exit.  EXIT.                                                       
066100*                                                                         
066200 DD100-Write-Error-Result SECTION.                                        
066300*********************************                                         
066400*                                                                         
066500     ADD      1 TO WS-ER-Cnt.                                             
066600     MOVE     Req-Id TO Res-Id.                                           
066700     MOVE     "ER"   TO Res-Status.                                       
066800     MOVE     ZERO   TO Res-Pay-Amount.                                   
066900     MOVE     WS-Vac-Message TO Res-Message.                              
067000     WRITE    PY-Vac-Result-Record.                                       
067100 DD100-Exit.  EXIT.                                                       
067200*                                                                         
067300 DD200-Write-OK-Result    SECTION.                                        
067400*********************************                                         
067500*                                                                         
067600     ADD      1 TO WS-OK-Cnt.                                             
067700     MOVE     Req-Id TO Res-Id.                                           
067800     MOVE     "OK"   TO Res-Status.                                       
067900     MOVE     WS-Vac-Pay TO Res-Pay-Amount.                               
068000     MOVE     SPACES TO Res-Message.                                      
068100     WRITE    PY-Vac-Result-Record.                                       
068200     ADD      WS-Vac-Pay TO WS-Total-Pay.                                 
068300 DD200-Exit.  EXIT.                                                       
068400*                                                                         
068500 ZZ800-Print-Totals       SECTION.                                        
068600*********************************                                         
068700*                                                                         
068800     MOVE     WS-Rec-Cnt   TO WS-Rpt-Read.                                
068900     MOVE     WS-OK-Cnt    TO WS-Rpt-OK.                                  
069000     MOVE     WS-ER-Cnt    TO WS-Rpt-ER.                                  
069100     MOVE     WS-Total-Pay TO WS-Rpt-Pay.                                 
069200     DISPLAY  " ".                                                        
069300     DISPLAY  Prog-Name " - VACATION PAY RUN SUMMARY".                    
069400     DISPLAY  "RECORDS READ ......... " WS-Rpt-Read.                      
069500     DISPLAY  "RECORDS OK ........... " WS-Rpt-OK.                        
069600     DISPLAY  "RECORDS IN ERROR ..... " WS-Rpt-ER.                        
069700     DISPLAY  "TOTAL PAY (KOPECKS) .. " WS-Rpt-Pay.                       
069800 ZZ800-Exit.  EXIT.                                                       
069900*                                                                         
070000 ZZ900-Close-Files        SECTION.                                        
070100*********************************                                         
070200*                                                                         
070300     CLOSE    VAC-REQUEST-FILE.                                           
070400     CLOSE    VAC-RESULT-FILE.                                            
070500 ZZ900-Exit.  EXIT.                                                       
070600*                                                                         
